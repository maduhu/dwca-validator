000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. D42U001.
000300 AUTHOR. R L ALAIMO.
000400 INSTALLATION. MI2457 DATA INTEGRITY GROUP.
000500 DATE-WRITTEN. 06/20/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - PROJECT MI2457.
000800**++ D42U001 - UNIQUENESS EVALUATOR. CALLED ONCE PER RECORD BY
000900*    D42M001 TO SPILL ONE VALUE PER MATCHING RECORD TO A WORK
001000*    FILE (FOLDED SORT KEY AHEAD OF THE ORIGINAL VALUE), THEN
001100*    CALLED AGAIN AFTER THE LAST RECORD TO SORT THE SPILL FILE
001200*    ON THE FOLDED KEY AND WALK IT LOOKING FOR ADJACENT
001300*    DUPLICATE VALUES (CASE-INSENSITIVE). ONE COPY OF THIS
001400*    PROGRAM SERVES EVERY CONFIGURED UNIQUENESS CHECK -
001500*    MP-EVAL-INSTANCE-ID SELECTS WHICH OF THE TWO WORK-FILE
001600*    PAIRS TO USE, SINCE THE CALLER'S WORKING-STORAGE STAYS
001700*    RESIDENT BETWEEN CALLS FOR THE LIFE OF THE RUN.
001800*--------------------------------------------------------------
001900*  CHANGE LOG
002000*--------------------------------------------------------------
002100* 06/20/89 RLA  0000  INITIAL WRITE-UP.
002200* 09/11/89 RLA  0014  PAIR COMPARE WAS FLAGGING THE SURVIVING
002300*                     ROW AS A SECOND DUPLICATE - FIXED THE
002400*                     LOOK-BEHIND IN 3200-COMPARE-PAIR.
002500* 03/14/97 PXR  0101  ADDED SECOND WORK-FILE PAIR AND THE
002600*                     INSTANCE-ID SWITCH (WAS ONE INSTANCE).
002700* 12/29/98 PXR  0119  Y2K REVIEW - NO DATE FIELDS IN THIS
002800*                     PROGRAM. NO CHANGE REQUIRED.
002900* 05/06/04 KEV  0147  ADDED MP-FN-NEXT-RESULT DRAIN PROTOCOL SO
003000*                     D42M001 CAN WRITE RESULTS AS THEY ARE
003100*                     FOUND INSTEAD OF THIS PROGRAM BUILDING AN
003200*                     IN-STORAGE LIST.
003300* 05/13/04 KEV  0152  SORT KEY WAS THE RAW SPILLED VALUE - A
003400*                     CASE-VARIANT DUPLICATE COULD LAND APART
003500*                     FROM ITS MATE IF ANOTHER VALUE FELL
003600*                     BETWEEN THEM IN COLLATING SEQUENCE, SO
003700*                     THE PAIR NEVER CAME UP ADJACENT AT DRAIN
003800*                     TIME. NOW FOLDS THE VALUE BEFORE SPILL
003900*                     AND SORTS ON THE FOLDED KEY, ORIGINAL
004000*                     VALUE CARRIED ALONGSIDE FOR REPORTING.
004100*--------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.
004700     CLASS UPPER-VALID IS 'A' THRU 'Z'
004800     CLASS LOWER-VALID IS 'a' THRU 'z'.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT DDSPIL1   ASSIGN TO DDSPIL1
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-SPIL1.
005400     SELECT DDSPIL2   ASSIGN TO DDSPIL2
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-SPIL2.
005700     SELECT DDSORT1   ASSIGN TO DDSORT1
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-SORT1.
006000     SELECT DDSORT2   ASSIGN TO DDSORT2
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FS-SORT2.
006300     SELECT DDWRK1    ASSIGN TO DDWRK1.
006400     SELECT DDWRK2    ASSIGN TO DDWRK2.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  DDSPIL1
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 44 CHARACTERS.
007100 01  DDSPIL1-RECORD.                                              KEV0152 
007200     03  DDSPIL1-FOLD-KEY         PIC X(20).
007300     03  DDSPIL1-ORIG-VALUE       PIC X(20).
007400     03  FILLER                   PIC X(04).
007500*
007600 FD  DDSPIL2
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 44 CHARACTERS.
007900 01  DDSPIL2-RECORD.
008000     03  DDSPIL2-FOLD-KEY         PIC X(20).
008100     03  DDSPIL2-ORIG-VALUE       PIC X(20).
008200     03  FILLER                   PIC X(04).
008300*
008400 FD  DDSORT1
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 44 CHARACTERS.
008700 01  DDSORT1-RECORD.
008800     03  DDSORT1-FOLD-KEY         PIC X(20).
008900     03  DDSORT1-ORIG-VALUE       PIC X(20).
009000     03  FILLER                   PIC X(04).
009100*
009200 FD  DDSORT2
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 44 CHARACTERS.
009500 01  DDSORT2-RECORD.
009600     03  DDSORT2-FOLD-KEY         PIC X(20).
009700     03  DDSORT2-ORIG-VALUE       PIC X(20).
009800     03  FILLER                   PIC X(04).
009900*
010000 SD  DDWRK1
010100     RECORD CONTAINS 44 CHARACTERS.
010200 01  DDWRK1-RECORD.
010300     03  DDWRK1-FOLD-KEY          PIC X(20).
010400     03  DDWRK1-ORIG-VALUE        PIC X(20).
010500     03  FILLER                   PIC X(04).
010600*
010700 SD  DDWRK2
010800     RECORD CONTAINS 44 CHARACTERS.
010900 01  DDWRK2-RECORD.
011000     03  DDWRK2-FOLD-KEY          PIC X(20).
011100     03  DDWRK2-ORIG-VALUE        PIC X(20).
011200     03  FILLER                   PIC X(04).
011300*
011400 WORKING-STORAGE SECTION.
011500 01  FS-SPIL1                     PIC X(02).
011600 01  FS-SPIL2                     PIC X(02).
011700 01  FS-SORT1                     PIC X(02).
011800     88  SORT1-EOF                    VALUE '10'.
011900 01  FS-SORT2                     PIC X(02).
012000     88  SORT2-EOF                    VALUE '10'.
012100*
012200 01  WS-INSTANCE-STATE.
012300*    -- ONE ENTRY PER MP-EVAL-INSTANCE-ID (1 OR 2) --
012400     03  WS-INST OCCURS 2 TIMES.
012500         05  WS-INST-DUP-CTR      PIC 9(9) COMP VALUE ZERO.
012600         05  WS-INST-OPEN-SW      PIC X(01) VALUE 'N'.
012700             88  WS-INST-IS-OPEN      VALUE 'Y'.
012800         05  WS-INST-PREV-VALUE   PIC X(20) VALUE SPACE.
012900         05  WS-INST-PREV-FOLD    PIC X(20) VALUE SPACE.
013000         05  WS-INST-DRAIN-SW     PIC X(01) VALUE 'N'.
013100             88  WS-INST-DRAINING     VALUE 'Y'.
013200         05  FILLER               PIC X(04).
013300*
013400 01  WS-FOLD-TABLE-VALUES.
013500     03  FILLER  PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013600     03  FILLER  PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
013700 01  WS-FOLD-TABLE REDEFINES WS-FOLD-TABLE-VALUES.
013800     03  WS-FOLD-UPPER             PIC X(01) OCCURS 26 TIMES.
013900     03  WS-FOLD-LOWER             PIC X(01) OCCURS 26 TIMES.
014000*
014100 01  WS-CUR-VALUE                     PIC X(20).
014200 01  WS-CUR-VALUE-TB REDEFINES WS-CUR-VALUE.
014300     03  WS-CUR-VALUE-CH              PIC X(01) OCCURS 20 TIMES.
014400 01  WS-CUR-FOLD                      PIC X(20).
014500 01  WS-CUR-FOLD-TB REDEFINES WS-CUR-FOLD.
014600     03  WS-CUR-FOLD-CH               PIC X(01) OCCURS 20 TIMES.
014700*
014800 01  WS-MISC.
014900     03  WS-SUB                       PIC 9(02) COMP.
015000     03  WS-POS                       PIC 9(02) COMP.
015100     03  FILLER                       PIC X(04).
015200*
015300 LINKAGE SECTION.
015400     COPY D42MCP.
015500     COPY D42MIO.
015600     COPY D42MCR.
015700*
015800 PROCEDURE DIVISION USING MP-CONFIG, MIO, MR.
015900*
016000 MAIN-PROGRAM-I.
016100     EVALUATE TRUE
016200         WHEN MP-FN-HANDLE-EVAL
016300             PERFORM 2000-HANDLE-EVAL-I THRU 2000-HANDLE-EVAL-F
016400         WHEN MP-FN-POST-ITERATE
016500             PERFORM 3000-POST-ITERATE-I
016600                 THRU 3000-POST-ITERATE-F
016700         WHEN MP-FN-NEXT-RESULT                                   KEV0147
016800             PERFORM 3500-NEXT-RESULT-I THRU 3500-NEXT-RESULT-F
016900         WHEN OTHER
017000             CONTINUE
017100     END-EVALUATE.
017200 MAIN-PROGRAM-F.
017300     GOBACK.
017400*
017500*--------------------------------------------------------------
017600*  2000 SERIES - PER-RECORD SPILL
017700*--------------------------------------------------------------
017800 2000-HANDLE-EVAL-I.
017900     IF MP-EVAL-VALUE = SPACE
018000         GO TO 2000-HANDLE-EVAL-F
018100     END-IF.
018200     IF MIO-CONTEXT NOT = MP-EVAL-CONTEXT
018300         GO TO 2000-HANDLE-EVAL-F
018400     END-IF.
018500     IF MIO-ROW-TYPE NOT = MP-EVAL-ROW-TYPE
018600         GO TO 2000-HANDLE-EVAL-F
018700     END-IF.
018800     MOVE MP-EVAL-VALUE TO WS-CUR-VALUE.                          KEV0152 
018900     PERFORM 3200-FOLD-VALUE-I THRU 3200-FOLD-VALUE-F.
019000     IF MP-EVAL-INSTANCE-ID = 1
019100         PERFORM 2100-OPEN-SPILL-1-I THRU 2100-OPEN-SPILL-1-F
019200         MOVE WS-CUR-FOLD   TO DDSPIL1-FOLD-KEY
019300         MOVE MP-EVAL-VALUE TO DDSPIL1-ORIG-VALUE
019400         WRITE DDSPIL1-RECORD
019500     ELSE
019600         PERFORM 2200-OPEN-SPILL-2-I THRU 2200-OPEN-SPILL-2-F
019700         MOVE WS-CUR-FOLD   TO DDSPIL2-FOLD-KEY
019800         MOVE MP-EVAL-VALUE TO DDSPIL2-ORIG-VALUE
019900         WRITE DDSPIL2-RECORD
020000     END-IF.
020100 2000-HANDLE-EVAL-F.
020200     EXIT.
020300*
020400 2100-OPEN-SPILL-1-I.
020500     IF NOT WS-INST-IS-OPEN(1)
020600         OPEN OUTPUT DDSPIL1
020700         SET WS-INST-IS-OPEN(1) TO TRUE
020800     END-IF.
020900 2100-OPEN-SPILL-1-F.
021000     EXIT.
021100*
021200 2200-OPEN-SPILL-2-I.
021300     IF NOT WS-INST-IS-OPEN(2)
021400         OPEN OUTPUT DDSPIL2
021500         SET WS-INST-IS-OPEN(2) TO TRUE
021600     END-IF.
021700 2200-OPEN-SPILL-2-F.
021800     EXIT.
021900*
022000*--------------------------------------------------------------
022100*  3000 SERIES - POST-ITERATE SORT AND PRIME THE DRAIN
022200*--------------------------------------------------------------
022300 3000-POST-ITERATE-I.
022400     IF MP-EVAL-INSTANCE-ID = 1
022500         IF WS-INST-IS-OPEN(1)
022600             CLOSE DDSPIL1
022700             SORT DDWRK1
022800                 ASCENDING KEY DDWRK1-FOLD-KEY                    KEV0152 
022900                 USING DDSPIL1
023000                 GIVING DDSORT1
023100             OPEN INPUT DDSORT1
023200         END-IF
023300         SET WS-INST-DRAINING(1) TO TRUE
023400     ELSE
023500         IF WS-INST-IS-OPEN(2)
023600             CLOSE DDSPIL2
023700             SORT DDWRK2
023800                 ASCENDING KEY DDWRK2-FOLD-KEY
023900                 USING DDSPIL2
024000                 GIVING DDSORT2
024100             OPEN INPUT DDSORT2
024200         END-IF
024300         SET WS-INST-DRAINING(2) TO TRUE
024400     END-IF.
024500 3000-POST-ITERATE-F.
024600     EXIT.
024700*
024800*--------------------------------------------------------------
024900*  3500 SERIES - ONE ADJACENT-PAIR STEP PER CALL
025000*--------------------------------------------------------------
025100 3500-NEXT-RESULT-I.                                              KEV0147
025200     SET MP-NO-MORE-RESULTS TO TRUE.
025300     IF MP-EVAL-INSTANCE-ID = 1
025400         IF WS-INST-IS-OPEN(1) AND WS-INST-DRAINING(1)
025500             PERFORM 3600-STEP-INSTANCE-1-I
025600                 THRU 3600-STEP-INSTANCE-1-F
025700                 UNTIL SORT1-EOF OR MP-MORE-RESULTS
025800         END-IF
025900     ELSE
026000         IF WS-INST-IS-OPEN(2) AND WS-INST-DRAINING(2)
026100             PERFORM 3700-STEP-INSTANCE-2-I
026200                 THRU 3700-STEP-INSTANCE-2-F
026300                 UNTIL SORT2-EOF OR MP-MORE-RESULTS
026400         END-IF
026500     END-IF.
026600 3500-NEXT-RESULT-F.
026700     EXIT.
026800*
026900 3600-STEP-INSTANCE-1-I.
027000     READ DDSORT1
027100         AT END
027200             SET SORT1-EOF TO TRUE
027300             GO TO 3600-STEP-INSTANCE-1-F
027400     END-READ.
027500     MOVE DDSORT1-FOLD-KEY   TO WS-CUR-FOLD.
027600     MOVE DDSORT1-ORIG-VALUE TO WS-CUR-VALUE.
027700     IF WS-CUR-FOLD = WS-INST-PREV-FOLD(1)
027800         AND WS-CUR-FOLD NOT = SPACE
027900         MOVE WS-CUR-VALUE TO MR-POSITION
028000         STRING 'DUPLICATE VALUE "' DELIMITED BY SIZE
028100             WS-CUR-VALUE DELIMITED BY SPACE
028200             '" ALREADY PRESENT' DELIMITED BY SIZE
028300             INTO MR-DESCRIPTION
028400         SET MP-MORE-RESULTS TO TRUE
028500         ADD 1 TO WS-INST-DUP-CTR(1)
028600     END-IF.
028700     MOVE WS-CUR-VALUE TO WS-INST-PREV-VALUE(1).
028800     MOVE WS-CUR-FOLD  TO WS-INST-PREV-FOLD(1).
028900 3600-STEP-INSTANCE-1-F.
029000     EXIT.
029100*
029200 3700-STEP-INSTANCE-2-I.
029300     READ DDSORT2
029400         AT END
029500             SET SORT2-EOF TO TRUE
029600             GO TO 3700-STEP-INSTANCE-2-F
029700     END-READ.
029800     MOVE DDSORT2-FOLD-KEY   TO WS-CUR-FOLD.
029900     MOVE DDSORT2-ORIG-VALUE TO WS-CUR-VALUE.
030000     IF WS-CUR-FOLD = WS-INST-PREV-FOLD(2)
030100         AND WS-CUR-FOLD NOT = SPACE
030200         MOVE WS-CUR-VALUE TO MR-POSITION
030300         STRING 'DUPLICATE VALUE "' DELIMITED BY SIZE
030400             WS-CUR-VALUE DELIMITED BY SPACE
030500             '" ALREADY PRESENT' DELIMITED BY SIZE
030600             INTO MR-DESCRIPTION
030700         SET MP-MORE-RESULTS TO TRUE
030800         ADD 1 TO WS-INST-DUP-CTR(2)
030900     END-IF.
031000     MOVE WS-CUR-VALUE TO WS-INST-PREV-VALUE(2).
031100     MOVE WS-CUR-FOLD  TO WS-INST-PREV-FOLD(2).
031200 3700-STEP-INSTANCE-2-F.
031300     EXIT.
031400*
031500*--------------------------------------------------------------
031600*  3200 SERIES - CASE FOLD, CALLED AT SPILL TIME SO THE SORT
031700*               KEY ITSELF IS CASE-INSENSITIVE (NO UPPER-CASE
031800*               INTRINSIC IN USE)
031900*--------------------------------------------------------------
032000 3200-FOLD-VALUE-I.
032100     MOVE WS-CUR-VALUE TO WS-CUR-FOLD.
032200     PERFORM 3250-FOLD-ONE-CHAR-I THRU 3250-FOLD-ONE-CHAR-F
032300         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 20.
032400 3200-FOLD-VALUE-F.
032500     EXIT.
032600*
032700 3250-FOLD-ONE-CHAR-I.
032800     PERFORM 3260-SEARCH-LOWER-I THRU 3260-SEARCH-LOWER-F
032900         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 26.
033000 3250-FOLD-ONE-CHAR-F.
033100     EXIT.
033200*
033300 3260-SEARCH-LOWER-I.
033400     IF WS-CUR-FOLD-CH(WS-POS) = WS-FOLD-LOWER(WS-SUB)
033500         MOVE WS-FOLD-UPPER(WS-SUB) TO WS-CUR-FOLD-CH(WS-POS)
033600     END-IF.
033700 3260-SEARCH-LOWER-F.
033800     EXIT.
033900
