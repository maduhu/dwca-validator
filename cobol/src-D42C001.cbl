000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. D42C001.
000300 AUTHOR. C D MASTERS.
000400 INSTALLATION. MI2457 DATA INTEGRITY GROUP.
000500 DATE-WRITTEN. 07/18/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - PROJECT MI2457.
000800**++ D42C001 - ISO DATE VALUE EVALUATION RULE. VALIDATES A
000900*    SINGLE EVENT-DATE VALUE AGAINST THE ISO 8601 CALENDAR,
001000*    TRYING THE BASIC (YYYYMMDD), EXTENDED-COMPLETE
001100*    (YYYY-MM-DD), AND - WHEN THE CALLER ALLOWS PARTIAL DATES -
001200*    THE THREE PARTIAL FORMS (YYYY, YYYY-MM, YYYY-MM-DD) IN
001300*    THAT ORDER. A BLANK INPUT IS ALWAYS SKIPPED, NEVER FAILED.
001400*    NO RECURSION - A DATE STRING HAS NO SELF-SIMILAR
001500*    SUBSTRUCTURE TO RECURSE OVER, SO EACH FORMAT IS TRIED BY A
001600*    STRAIGHT-LINE PARAGRAPH IN 1000-EVALUATE-I'S PERFORM CHAIN.
001700*--------------------------------------------------------------
001800*  CHANGE LOG
001900*--------------------------------------------------------------
002000* 07/18/89 CDM  0000  INITIAL WRITE-UP.
002100* 08/02/89 CDM  0000  ADDED LEAP-YEAR TEST TO 2000-CHECK-CALENDAR.
002200* 10/30/89 RLA  0021  BASIC FORMAT WAS ACCEPTING 8 DIGITS WITH
002300*                     AN EMBEDDED HYPHEN - TIGHTENED THE DIGIT
002400*                     CLASS TEST IN 1100-TRY-BASIC.
002500* 02/20/90 RLA  0031  ADDED ALLOW-MISSING-LEADING-ZERO SWITCH
002600*                     FOR THE EXTENDED-COMPLETE FORMAT.
002700* 11/05/91 CDM  0058  ADDED THE THREE PARTIAL-DATE FORMATS.
002800* 12/29/98 PXR  0119  Y2K REVIEW - FOUR-DIGIT YEAR REQUIRED IN
002900*                     ALL FIVE FORMATS, NO WINDOWING PERFORMED
003000*                     BY THIS PROGRAM. NO CHANGE REQUIRED.
003100* 05/20/04 KEV  0153  PARTIAL YEAR-MONTH FORMAT DID NOT HONOR
003200*                     ALLOW-MISSING-LEAD-ZERO THE WAY THE
003300*                     EXTENDED-COMPLETE FORMAT DOES - ADDED THE
003400*                     SAME SPACE-THEN-DIGIT ZERO-FILL CHECK TO
003500*                     1400-TRY-PARTIAL-YR-MO.
003600*--------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     CLASS DIGITS-VALID IS '0' THRU '9'.
004300*
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 01  WS-YEAR-NUM                      PIC 9(04) COMP.
004700 01  WS-MONTH-NUM                     PIC 9(02) COMP.
004800 01  WS-DAY-NUM                       PIC 9(02) COMP.
004900 01  WS-FORMAT-FOUND-SW               PIC X(01) VALUE 'N'.
005000     88  WS-FORMAT-FOUND                  VALUE 'Y'.
005100*
005200 01  WS-BASIC-VIEW.
005300     03  WS-BASIC-YEAR                PIC 9(04).
005400     03  WS-BASIC-MONTH               PIC 9(02).
005500     03  WS-BASIC-DAY                 PIC 9(02).
005600 01  WS-BASIC-VIEW-R REDEFINES WS-BASIC-VIEW
005700                                    PIC X(08).
005800*
005900 01  WS-EXT-VIEW.
006000     03  WS-EXT-YEAR                  PIC X(04).
006100     03  WS-EXT-DASH1                 PIC X(01).
006200     03  WS-EXT-MONTH                 PIC X(02).
006300     03  WS-EXT-DASH2                 PIC X(01).
006400     03  WS-EXT-DAY                   PIC X(02).
006500 01  WS-EXT-VIEW-R REDEFINES WS-EXT-VIEW
006600                                    PIC X(10).
006700*
006800 01  WS-DAYS-IN-MONTH-VALUES.
006900     03  FILLER  PIC 9(02) VALUE 31.
007000     03  FILLER  PIC 9(02) VALUE 28.
007100     03  FILLER  PIC 9(02) VALUE 31.
007200     03  FILLER  PIC 9(02) VALUE 30.
007300     03  FILLER  PIC 9(02) VALUE 31.
007400     03  FILLER  PIC 9(02) VALUE 30.
007500     03  FILLER  PIC 9(02) VALUE 31.
007600     03  FILLER  PIC 9(02) VALUE 31.
007700     03  FILLER  PIC 9(02) VALUE 30.
007800     03  FILLER  PIC 9(02) VALUE 31.
007900     03  FILLER  PIC 9(02) VALUE 30.
008000     03  FILLER  PIC 9(02) VALUE 31.
008100 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-VALUES.
008200     03  WS-DAYS-IN-MONTH             PIC 9(02) OCCURS 12 TIMES.
008300*
008400 01  WS-CONVERT.
008500     03  WS-CONVERT-DIGITS            PIC X(04).
008600     03  WS-CONVERT-NUM               PIC 9(04) COMP.
008700     03  FILLER                       PIC X(02).
008800*
008900 01  WS-PARTIAL-MONTH                 PIC X(02).                  KEV0153 
009000*
009100 01  WS-LEAP-WORK.
009200     03  WS-LEAP-REM-4                PIC 9(04) COMP.
009300     03  WS-LEAP-REM-100              PIC 9(04) COMP.
009400     03  WS-LEAP-REM-400              PIC 9(04) COMP.
009500     03  WS-LEAP-QUOT                 PIC 9(04) COMP.
009600     03  WS-LEAP-SW                   PIC X(01).
009700         88  WS-IS-LEAP-YEAR              VALUE 'Y'.
009800         88  WS-IS-NOT-LEAP-YEAR          VALUE 'N'.
009900     03  FILLER                       PIC X(03).
010000*
010100 LINKAGE SECTION.
010200     COPY D42C001I.
010300     COPY D42MCR.
010400*
010500 PROCEDURE DIVISION USING DATE-VALUE-IN, MR.
010600*
010700 MAIN-PROGRAM-I.
010800     PERFORM 1000-EVALUATE-I THRU 1000-EVALUATE-F.
010900 MAIN-PROGRAM-F.
011000     GOBACK.
011100*
011200*--------------------------------------------------------------
011300*  1000 SERIES - FORMAT DISPATCH
011400*--------------------------------------------------------------
011500 1000-EVALUATE-I.
011600     SET MR-PASSED TO TRUE.
011700     MOVE SPACE TO MR-DESCRIPTION.
011800     MOVE SPACE TO MR-POSITION.
011900     SET WS-FORMAT-FOUND TO FALSE.
012000     IF DTV-VALUE = SPACE
012100         SET MR-SKIPPED TO TRUE
012200         GO TO 1000-EVALUATE-F
012300     END-IF.
012400     PERFORM 1100-TRY-BASIC-I THRU 1100-TRY-BASIC-F.
012500     IF NOT WS-FORMAT-FOUND
012600         PERFORM 1200-TRY-EXTENDED-I THRU 1200-TRY-EXTENDED-F
012700     END-IF.
012800     IF NOT WS-FORMAT-FOUND AND DTV-ALLOW-PARTIAL-DATE
012900         PERFORM 1300-TRY-PARTIAL-YEAR-I
013000             THRU 1300-TRY-PARTIAL-YEAR-F
013100     END-IF.
013200     IF NOT WS-FORMAT-FOUND AND DTV-ALLOW-PARTIAL-DATE
013300         PERFORM 1400-TRY-PARTIAL-YR-MO-I
013400             THRU 1400-TRY-PARTIAL-YR-MO-F
013500     END-IF.
013600     IF NOT WS-FORMAT-FOUND AND DTV-ALLOW-PARTIAL-DATE
013700         PERFORM 1500-TRY-PARTIAL-YR-MO-DA-I
013800             THRU 1500-TRY-PARTIAL-YR-MO-DA-F
013900     END-IF.
014000     IF NOT WS-FORMAT-FOUND
014100         SET MR-FAILED TO TRUE
014200         MOVE DTV-VALUE TO MR-POSITION
014300         MOVE 'EVENT-DATE DOES NOT MATCH A RECOGNISED ISO 8601'
014400             TO MR-DESCRIPTION
014500     END-IF.
014600 1000-EVALUATE-F.
014700     EXIT.
014800*
014900*    -- YYYYMMDD, ALL EIGHT POSITIONS NUMERIC --
015000 1100-TRY-BASIC-I.
015100     IF DTV-VALUE(9:2) NOT = SPACE
015200         GO TO 1100-TRY-BASIC-F
015300     END-IF.
015400     IF DTV-VALUE(1:8) NOT = SPACE
015500         IF DTV-VALUE(1:1) IS NOT DIGITS-VALID OR                 PXR0119
015600            DTV-VALUE(2:1) IS NOT DIGITS-VALID OR
015700            DTV-VALUE(3:1) IS NOT DIGITS-VALID OR
015800            DTV-VALUE(4:1) IS NOT DIGITS-VALID OR
015900            DTV-VALUE(5:1) IS NOT DIGITS-VALID OR
016000            DTV-VALUE(6:1) IS NOT DIGITS-VALID OR
016100            DTV-VALUE(7:1) IS NOT DIGITS-VALID OR
016200            DTV-VALUE(8:1) IS NOT DIGITS-VALID
016300             GO TO 1100-TRY-BASIC-F
016400         END-IF
016500         MOVE DTV-VALUE(1:8) TO WS-BASIC-VIEW-R
016600         MOVE WS-BASIC-YEAR  TO WS-YEAR-NUM
016700         MOVE WS-BASIC-MONTH TO WS-MONTH-NUM
016800         MOVE WS-BASIC-DAY   TO WS-DAY-NUM
016900         PERFORM 2000-CHECK-CALENDAR-I
017000             THRU 2000-CHECK-CALENDAR-F
017100         IF MR-PASSED
017200             SET WS-FORMAT-FOUND TO TRUE
017300         END-IF
017400     END-IF.
017500 1100-TRY-BASIC-F.
017600     EXIT.
017700*
017800*    -- YYYY-MM-DD --
017900 1200-TRY-EXTENDED-I.
018000     IF DTV-VALUE(1:10) = SPACE
018100         GO TO 1200-TRY-EXTENDED-F
018200     END-IF.
018300     MOVE DTV-VALUE(1:10) TO WS-EXT-VIEW-R.
018400     IF WS-EXT-DASH1 NOT = '-' OR WS-EXT-DASH2 NOT = '-'
018500         GO TO 1200-TRY-EXTENDED-F
018600     END-IF.
018700     PERFORM 1250-VALIDATE-YMD-PIECES-I
018800         THRU 1250-VALIDATE-YMD-PIECES-F.
018900     IF WS-FORMAT-FOUND
019000         PERFORM 2000-CHECK-CALENDAR-I
019100             THRU 2000-CHECK-CALENDAR-F
019200         IF NOT MR-PASSED
019300             SET WS-FORMAT-FOUND TO FALSE
019400         END-IF
019500     END-IF.
019600 1200-TRY-EXTENDED-F.
019700     EXIT.
019800*
019900 1250-VALIDATE-YMD-PIECES-I.
020000     SET WS-FORMAT-FOUND TO FALSE.
020100     IF WS-EXT-YEAR NOT NUMERIC
020200         GO TO 1250-VALIDATE-YMD-PIECES-F
020300     END-IF.
020400     IF WS-EXT-MONTH NOT NUMERIC
020500         IF DTV-ALLOW-MISSING-LEAD-ZERO
020600             AND WS-EXT-MONTH(1:1) = SPACE
020700             AND WS-EXT-MONTH(2:1) NUMERIC
020800             MOVE '0' TO WS-EXT-MONTH(1:1)
020900         ELSE
021000             GO TO 1250-VALIDATE-YMD-PIECES-F
021100         END-IF
021200     END-IF.
021300     IF WS-EXT-DAY NOT NUMERIC
021400         IF DTV-ALLOW-MISSING-LEAD-ZERO
021500             AND WS-EXT-DAY(1:1) = SPACE
021600             AND WS-EXT-DAY(2:1) NUMERIC
021700             MOVE '0' TO WS-EXT-DAY(1:1)
021800         ELSE
021900             GO TO 1250-VALIDATE-YMD-PIECES-F
022000         END-IF
022100     END-IF.
022200     MOVE WS-EXT-YEAR  TO WS-CONVERT-DIGITS.
022300     MOVE WS-CONVERT-DIGITS TO WS-CONVERT-NUM.
022400     MOVE WS-CONVERT-NUM    TO WS-YEAR-NUM.
022500     MOVE SPACE TO WS-CONVERT-DIGITS.
022600     MOVE WS-EXT-MONTH TO WS-CONVERT-DIGITS(3:2).
022700     MOVE WS-CONVERT-DIGITS TO WS-CONVERT-NUM.
022800     MOVE WS-CONVERT-NUM    TO WS-MONTH-NUM.
022900     MOVE SPACE TO WS-CONVERT-DIGITS.
023000     MOVE WS-EXT-DAY   TO WS-CONVERT-DIGITS(3:2).
023100     MOVE WS-CONVERT-DIGITS TO WS-CONVERT-NUM.
023200     MOVE WS-CONVERT-NUM    TO WS-DAY-NUM.
023300     SET WS-FORMAT-FOUND TO TRUE.
023400 1250-VALIDATE-YMD-PIECES-F.
023500     EXIT.
023600*
023700*    -- YYYY --
023800 1300-TRY-PARTIAL-YEAR-I.
023900     IF DTV-VALUE(1:4) NOT NUMERIC OR DTV-VALUE(5:6) NOT = SPACE
024000         GO TO 1300-TRY-PARTIAL-YEAR-F
024100     END-IF.
024200     IF DTV-VALUE(1:4) = SPACE
024300         GO TO 1300-TRY-PARTIAL-YEAR-F
024400     END-IF.
024500     SET WS-FORMAT-FOUND TO TRUE.
024600 1300-TRY-PARTIAL-YEAR-F.
024700     EXIT.
024800*
024900*    -- YYYY-MM --
025000 1400-TRY-PARTIAL-YR-MO-I.
025100     IF DTV-VALUE(1:4) NOT NUMERIC
025200         GO TO 1400-TRY-PARTIAL-YR-MO-F
025300     END-IF.
025400     IF DTV-VALUE(5:1) NOT = '-'
025500         GO TO 1400-TRY-PARTIAL-YR-MO-F
025600     END-IF.
025700     MOVE DTV-VALUE(6:2) TO WS-PARTIAL-MONTH.                     KEV0153 
025800     IF WS-PARTIAL-MONTH NOT NUMERIC
025900         IF DTV-ALLOW-MISSING-LEAD-ZERO
026000             AND WS-PARTIAL-MONTH(1:1) = SPACE
026100             AND WS-PARTIAL-MONTH(2:1) NUMERIC
026200             MOVE '0' TO WS-PARTIAL-MONTH(1:1)
026300         ELSE
026400             GO TO 1400-TRY-PARTIAL-YR-MO-F
026500         END-IF
026600     END-IF.
026700     IF DTV-VALUE(8:3) NOT = SPACE
026800         GO TO 1400-TRY-PARTIAL-YR-MO-F
026900     END-IF.
027000     MOVE WS-PARTIAL-MONTH TO WS-MONTH-NUM.
027100     IF WS-MONTH-NUM < 1 OR WS-MONTH-NUM > 12
027200         GO TO 1400-TRY-PARTIAL-YR-MO-F
027300     END-IF.
027400     SET WS-FORMAT-FOUND TO TRUE.
027500 1400-TRY-PARTIAL-YR-MO-F.
027600     EXIT.
027700*
027800*    -- YYYY-MM-DD, PARTIAL PATH (VALIDATED AS A FULL DATE) --
027900 1500-TRY-PARTIAL-YR-MO-DA-I.
028000     PERFORM 1200-TRY-EXTENDED-I THRU 1200-TRY-EXTENDED-F.
028100 1500-TRY-PARTIAL-YR-MO-DA-F.
028200     EXIT.
028300*
028400*--------------------------------------------------------------
028500*  2000 SERIES - STRICT CALENDAR RESOLUTION
028600*--------------------------------------------------------------
028700 2000-CHECK-CALENDAR-I.
028800     SET MR-PASSED TO TRUE.
028900     IF WS-MONTH-NUM < 1 OR WS-MONTH-NUM > 12
029000         SET MR-FAILED TO TRUE
029100         GO TO 2000-CHECK-CALENDAR-F
029200     END-IF.
029300     IF WS-DAY-NUM < 1
029400         SET MR-FAILED TO TRUE
029500         GO TO 2000-CHECK-CALENDAR-F
029600     END-IF.
029700     IF WS-MONTH-NUM = 2
029800         PERFORM 2100-CHECK-FEBRUARY-I THRU 2100-CHECK-FEBRUARY-F
029900     ELSE
030000         IF WS-DAY-NUM > WS-DAYS-IN-MONTH(WS-MONTH-NUM)
030100             SET MR-FAILED TO TRUE
030200         END-IF
030300     END-IF.
030400 2000-CHECK-CALENDAR-F.
030500     EXIT.
030600*
030700 2100-CHECK-FEBRUARY-I.
030800     PERFORM 2150-COMPUTE-LEAP-YEAR-I
030900         THRU 2150-COMPUTE-LEAP-YEAR-F.
031000     IF WS-IS-LEAP-YEAR
031100         IF WS-DAY-NUM > 29
031200             SET MR-FAILED TO TRUE
031300         END-IF
031400     ELSE
031500         IF WS-DAY-NUM > 28
031600             SET MR-FAILED TO TRUE
031700         END-IF
031800     END-IF.
031900 2100-CHECK-FEBRUARY-F.
032000     EXIT.
032100*
032200*    -- LEAP-YEAR TEST WITHOUT AN INTRINSIC FUNCTION --
032300 2150-COMPUTE-LEAP-YEAR-I.
032400     SET WS-IS-NOT-LEAP-YEAR TO TRUE.
032500     DIVIDE WS-YEAR-NUM BY 4
032600         GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-4.
032700     IF WS-LEAP-REM-4 = ZERO
032800         DIVIDE WS-YEAR-NUM BY 100
032900             GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-100
033000         IF WS-LEAP-REM-100 NOT = ZERO
033100             SET WS-IS-LEAP-YEAR TO TRUE
033200         ELSE
033300             DIVIDE WS-YEAR-NUM BY 400
033400                 GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-400
033500             IF WS-LEAP-REM-400 = ZERO
033600                 SET WS-IS-LEAP-YEAR TO TRUE
033700             END-IF
033800         END-IF
033900     END-IF.
034000 2150-COMPUTE-LEAP-YEAR-F.
034100     EXIT.
034200
