000100* **++ CURRENT-RECORD WORK AREA - SHARED BY ALL D42 EVALUATORS
000200*      HOLDS ONE DWC-A ROW (OCCURRENCE OR TAXON) AT A TIME PLUS
000300*      THE DELIMITER-SPLIT REFERENCE VALUE LIST FOR THAT ROW.
000400 01  MIO.
000500     03  MIO-CONTEXT                  PIC X(04).
000600         88  MIO-CONTEXT-CORE             VALUE 'CORE'.
000700         88  MIO-CONTEXT-EXT              VALUE 'EXT '.
000800     03  MIO-ROW-TYPE                 PIC X(30).
000900*
001000*    -- OCCURRENCE-RECORD FIELDS --
001100     03  MIO-OCCURRENCE-ID            PIC X(20).
001200     03  MIO-COUNTRY                  PIC X(40).
001300     03  MIO-BASIS-OF-RECORD          PIC X(30).
001400     03  MIO-EVENT-DATE               PIC X(10).
001500*
001600*    -- TAXON-RECORD FIELDS --
001700     03  MIO-TAXON-ID                 PIC X(20).
001800     03  MIO-ACC-NAME-USAGE-ID        PIC X(20).
001900*
002000*    -- DELIMITER-SPLIT REFERENCE VALUES FOR THE CURRENT ROW --
002100*    (ONE ENTRY PER "FROM" VALUE AFTER THE CALLER SPLITS ON THE
002200*    CONFIGURED DELIMITER)
002300     03  MIO-SPLIT-VALUES.
002400         05  MIO-SPLIT-TOT            PIC 9(9) COMP
002500                                       VALUE ZERO.
002600         05  MIO-SPLIT-TB.
002700             10  MIO-SPLIT-EL OCCURS 0 TO 20 TIMES
002800                              DEPENDING ON MIO-SPLIT-TOT
002900                              PIC X(20).
003000     03  FILLER                       PIC X(30).
