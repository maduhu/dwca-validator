000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. D42M001.
000300 AUTHOR. R L ALAIMO.
000400 INSTALLATION. MI2457 DATA INTEGRITY GROUP.
000500 DATE-WRITTEN. 06/14/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - PROJECT MI2457.
000800**++ D42M001 - DARWIN CORE ARCHIVE RECORD VALIDATOR - MAIN
000900*    BATCH DRIVER. READS THE EXTRACTED ARCHIVE ROW FILE ONE
001000*    RECORD AT A TIME, RUNS THE FOUR CONFIGURED EVALUATORS
001100*    AGAINST EACH ROW, THEN DRAINS THE TWO STATEFUL EVALUATORS
001200*    (UNIQUENESS AND REFERENTIAL INTEGRITY) FOR THEIR
001300*    POST-ITERATE FINDINGS, WRITING ONE VALIDATION-RESULT ROW
001400*    PER FAILURE TO DDOUTVAL AND SHOWING THE RUN'S CONTROL
001500*    TOTALS ON THE OPERATOR CONSOLE.
001600*
001700*    MI2457.DIG.DDINREC IS A FLAT EXTRACT PREPARED BY THE
001800*    UPSTREAM ARCHIVE UNLOAD JOB - ONE OCCURRENCE OR TAXON ROW
001900*    PER LINE, DISCRIMINATED BY THE LEADING CONTEXT/ROW-TYPE
002000*    FIELDS THAT MIO CARRIES FOR THE LIFE OF EACH CALL.
002100*--------------------------------------------------------------
002200*  CHANGE LOG
002300*--------------------------------------------------------------
002400* 06/14/89 RLA  0000  INITIAL WRITE-UP FOR MI2457.DIG PHASE 1.
002500* 07/02/89 RLA  0000  ADDED DDBASVOC (BASIS-OF-RECORD DICT).
002600* 09/11/89 RLA  0014  DUPLICATE-KEY CONTROL TOTAL WAS COUNTING
002700*                     THE SURVIVING ROW TWICE - FIXED IN U001,
002800*                     NOTED HERE SINCE TOTALS DISPLAY MOVED.
002900* 02/20/90 RLA  0031  ADDED VOCABULARY AND DATE-FORMAT TOTALS
003000*                     TO THE CONSOLE DISPLAY PER DIG REQUEST.
003100* 11/05/91 CDM  0058  DDCTRVOC RELOAD - VOCAB FILE NOW SORTED
003200*                     BY UPSTREAM JOB, SEARCH UNCHANGED.
003300* 04/18/93 CDM  0072  Y-CENTURY WINDOW NOT USED HERE - DATES
003400*                     ARE VALIDATED AS TEXT, NOT COMPARED.
003500* 10/09/95 PXR  0090  REPOSITIONED 1300-LOAD-VOCAB AHEAD OF
003600*                     FIRST READ - WAS LOADING LATE ON RESTART.
003700* 03/14/97 PXR  0101  ADDED TAXON-ID SECOND UNIQUENESS INSTANCE
003800*                     (WAS OCCURRENCE-ID ONLY THROUGH 1996).
003900* 12/29/98 PXR  0119  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN
004000*                     THIS PROGRAM, DATES HANDLED AS TEXT BY
004100*                     D42C001. NO CHANGE REQUIRED, LOGGED PER
004200*                     DIG Y2K SIGN-OFF PROCEDURE.
004300* 08/22/01 KEV  0133  DDOUTVAL RECORD WIDENED, SEE D42MCR.
004400* 05/06/04 KEV  0147  DISPATCH TABLE ADDED (D42MCSP) SO NEW
004500*                     EVALUATOR INSTANCES DO NOT REQUIRE A
004600*                     CODE CHANGE TO THE DRAIN LOOP.
004700* 06/11/04 KEV  0148  ADDED UPSI-0 DEBUG SWITCH - RAW-ROW DISPLAY
004800*                     ON READ AND A STORAGE DUMP OF THE FIVE
004900*                     CONTROL TOTALS AT RUN END.
005000* 07/09/04 KEV  0154  ISO-DATE AND CONTROLLED-VOCABULARY EVALUATOR
005100*                     KEY LITERALS RAN LONGER THAN VR-EVALUATOR-KEY
005200*                     (25 BYTES) - DDOUTVAL WAS SILENTLY TRUNCATING
005300*                     BOTH ON WRITE. SHORTENED TO MATCH THE
005400*                     DISPATCH TABLE'S OWN -EVALUATOR NAMING.
005500*--------------------------------------------------------------
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-370.
005900 OBJECT-COMPUTER. IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS DIGITS-VALID   IS '0' THRU '9'
006300     CLASS UPPER-VALID    IS 'A' THRU 'Z'
006400     UPSI-0 IS DIG-DEBUG-SW.                                      KEV0148
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT DDINREC   ASSIGN TO DDINREC
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-INREC.
007000     SELECT DDCTRVOC  ASSIGN TO DDCTRVOC
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-CTRVOC.
007300     SELECT DDBASVOC  ASSIGN TO DDBASVOC
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FS-BASVOC.
007600     SELECT DDOUTVAL  ASSIGN TO DDOUTVAL
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FS-OUTVAL.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  DDINREC
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 154 CHARACTERS.
008500 01  DDINREC-RECORD.
008600     03  IN-CONTEXT                  PIC X(04).
008700     03  IN-ROW-TYPE                 PIC X(30).
008800     03  IN-BODY-OCC.
008900         05  IN-OCCURRENCE-ID            PIC X(20).
009000         05  IN-COUNTRY                  PIC X(40).
009100         05  IN-BASIS-OF-RECORD          PIC X(30).
009200         05  IN-EVENT-DATE               PIC X(10).
009300     03  IN-BODY-TAXON REDEFINES IN-BODY-OCC.
009400         05  IN-TAXON-ID                 PIC X(20).
009500         05  IN-ACC-NAME-USAGE-ID        PIC X(20).
009600         05  FILLER                      PIC X(60).
009700     03  FILLER                      PIC X(20).
009800*
009900 FD  DDCTRVOC
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 40 CHARACTERS.
010200 01  DDCTRVOC-RECORD                 PIC X(40).
010300*
010400 FD  DDBASVOC
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 40 CHARACTERS.
010700 01  DDBASVOC-RECORD                 PIC X(40).
010800*
010900 FD  DDOUTVAL
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 224 CHARACTERS.
011200 01  DDOUTVAL-RECORD.
011300     03  OUT-SUBJECT-VALUE           PIC X(20).
011400     03  OUT-EVALUATOR-KEY           PIC X(25).
011500     03  OUT-CONTEXT                 PIC X(04).
011600     03  OUT-ROW-TYPE                PIC X(30).
011700     03  OUT-VALIDATION-TYPE         PIC X(30).
011800     03  OUT-SEVERITY                PIC X(05).
011900     03  OUT-MESSAGE                 PIC X(100).
012000     03  FILLER                      PIC X(10).
012100*
012200 WORKING-STORAGE SECTION.
012300 01  FS-INREC                        PIC X(02).
012400     88  INREC-OK                        VALUE '00'.
012500     88  INREC-EOF                       VALUE '10'.
012600 01  FS-CTRVOC                       PIC X(02).
012700     88  CTRVOC-OK                       VALUE '00'.
012800     88  CTRVOC-EOF                      VALUE '10'.
012900 01  FS-BASVOC                       PIC X(02).
013000     88  BASVOC-OK                       VALUE '00'.
013100     88  BASVOC-EOF                      VALUE '10'.
013200 01  FS-OUTVAL                       PIC X(02).
013300     88  OUTVAL-OK                       VALUE '00'.
013400*
013500 01  WS-SWITCHES.
013600     03  WS-READ-SW                  PIC X(01) VALUE 'N'.
013700         88  WS-FIN-LECTURA              VALUE 'Y'.
013800         88  WS-NO-FIN-LECTURA           VALUE 'N'.
013900     03  FILLER                      PIC X(01).
014000*
014100 01  WS-COUNTERS.
014200     03  WS-REC-CTR                  PIC 9(9) COMP VALUE ZERO.
014300     03  WS-DUP-ERR-CTR               PIC 9(9) COMP VALUE ZERO.
014400     03  WS-REF-ERR-CTR               PIC 9(9) COMP VALUE ZERO.
014500     03  WS-FMT-ERR-CTR               PIC 9(9) COMP VALUE ZERO.
014600     03  WS-VOC-ERR-CTR               PIC 9(9) COMP VALUE ZERO.
014700     03  FILLER                      PIC X(04).
014800*    -- CHARACTER VIEW OF THE FIVE CONTROL TOTALS, FOR THE
014900*       UPSI-0 STORAGE DUMP AT 9000-SHOW-TOTALS-I --
015000 01  WS-COUNTERS-DUMP REDEFINES WS-COUNTERS PIC X(24).            KEV0148
015100*
015200*    -- SHARED CURRENT-RECORD AND CALL-PARAMETER AREAS --
015300     COPY D42MIO.
015400     COPY D42MCP.
015500     COPY D42MCR.
015600     COPY D42MCSP.
015700*
015800*    -- TWO INDEPENDENT VOCABULARY TABLES, ONE COPYBOOK SHAPE --
015900 01  COUNTRY-VOCAB.
016000     COPY D42MCFMT REPLACING ==MIO-VOCAB== BY ==CTRY-VOCAB==
016100                              ==DICT-TOT==  BY ==CTRY-DICT-TOT==
016200                              ==DICT-MAP==  BY ==CTRY-DICT-MAP==
016300                              ==DICT-EL==   BY ==CTRY-DICT-EL==
016400                              ==DICT-IDX==  BY ==CTRY-DICT-IDX==.
016500 01  BASIS-VOCAB.
016600     COPY D42MCFMT REPLACING ==MIO-VOCAB== BY ==BAS-VOCAB==
016700                              ==DICT-TOT==  BY ==BAS-DICT-TOT==
016800                              ==DICT-MAP==  BY ==BAS-DICT-MAP==
016900                              ==DICT-EL==   BY ==BAS-DICT-EL==
017000                              ==DICT-IDX==  BY ==BAS-DICT-IDX==.
017100*
017200*    -- RULE-CALL PARAMETER AREAS --
017300     COPY D42C001I.
017400     COPY D42V001I.
017500*
017600 01  WS-MISC.
017700     03  WS-FIELD-NAME               PIC X(30) VALUE SPACE.
017800         88  WS-FIELD-IS-COUNTRY         VALUE 'COUNTRY'.
017900         88  WS-FIELD-IS-BASIS
018000             VALUE 'BASIS OF RECORD'.
018100     03  FILLER                      PIC X(10).
018200*
018300 PROCEDURE DIVISION.
018400*
018500 MAIN-PROGRAM-I.
018600     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
018700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
018800         UNTIL WS-FIN-LECTURA.
018900     PERFORM 3000-POST-ITERATE-I THRU 3000-POST-ITERATE-F.
019000     PERFORM 9000-SHOW-TOTALS-I THRU 9000-SHOW-TOTALS-F.
019100     PERFORM 9900-FINAL-I THRU 9900-FINAL-F.
019200 MAIN-PROGRAM-F.
019300     GOBACK.
019400*
019500*--------------------------------------------------------------
019600*  1000 SERIES - START-OF-RUN INITIALISATION
019700*--------------------------------------------------------------
019800 1000-INICIO-I.
019900     PERFORM 1100-OPEN-FILES-I THRU 1100-OPEN-FILES-F.
020000     PERFORM 1300-LOAD-CTRVOC-I THRU 1300-LOAD-CTRVOC-F.
020100     PERFORM 1400-LOAD-BASVOC-I THRU 1400-LOAD-BASVOC-F.
020200 1000-INICIO-F.
020300     EXIT.
020400*
020500 1100-OPEN-FILES-I.
020600     OPEN INPUT  DDINREC.
020700     IF NOT INREC-OK
020800         DISPLAY 'D42M001 - DDINREC OPEN FAILED - FS='
020900             FS-INREC
021000         GO TO 9990-ABEND
021100     END-IF.
021200     OPEN INPUT  DDCTRVOC.
021300     OPEN INPUT  DDBASVOC.
021400     OPEN OUTPUT DDOUTVAL.
021500 1100-OPEN-FILES-F.
021600     EXIT.
021700*
021800 1300-LOAD-CTRVOC-I.
021900     MOVE ZERO TO CTRY-DICT-TOT.
022000 1300-LOAD-CTRVOC-LOOP.
022100     READ DDCTRVOC
022200         AT END GO TO 1300-LOAD-CTRVOC-F
022300     END-READ.
022400     IF DDCTRVOC-RECORD NOT = SPACE
022500         ADD 1 TO CTRY-DICT-TOT
022600         MOVE DDCTRVOC-RECORD TO CTRY-DICT-EL(CTRY-DICT-TOT)
022700     END-IF.
022800     GO TO 1300-LOAD-CTRVOC-LOOP.
022900 1300-LOAD-CTRVOC-F.
023000     EXIT.
023100*
023200 1400-LOAD-BASVOC-I.
023300     MOVE ZERO TO BAS-DICT-TOT.
023400 1400-LOAD-BASVOC-LOOP.
023500     READ DDBASVOC
023600         AT END GO TO 1400-LOAD-BASVOC-F
023700     END-READ.
023800     IF DDBASVOC-RECORD NOT = SPACE
023900         ADD 1 TO BAS-DICT-TOT
024000         MOVE DDBASVOC-RECORD TO BAS-DICT-EL(BAS-DICT-TOT)
024100     END-IF.
024200     GO TO 1400-LOAD-BASVOC-LOOP.
024300 1400-LOAD-BASVOC-F.
024400     EXIT.
024500*
024600*--------------------------------------------------------------
024700*  2000 SERIES - PER-RECORD READ / EVALUATE LOOP
024800*--------------------------------------------------------------
024900 2000-PROCESO-I.
025000     PERFORM 2100-LEER-I THRU 2100-LEER-F.
025100     IF WS-NO-FIN-LECTURA
025200         PERFORM 2200-HANDLE-RECORD-I THRU 2200-HANDLE-RECORD-F
025300     END-IF.
025400 2000-PROCESO-F.
025500     EXIT.
025600*
025700 2100-LEER-I.
025800     READ DDINREC
025900         AT END
026000             SET WS-FIN-LECTURA TO TRUE
026100             GO TO 2100-LEER-F
026200     END-READ.
026300     IF NOT INREC-OK
026400         DISPLAY 'D42M001 - DDINREC READ ERROR - FS='
026500             FS-INREC
026600         GO TO 9990-ABEND
026700     END-IF.
026800     IF DIG-DEBUG-SW                                              KEV0148
026900         DISPLAY 'D42M001 DEBUG - RAW ROW ' DDINREC-RECORD
027000     END-IF.
027100     ADD 1 TO WS-REC-CTR.
027200     MOVE IN-CONTEXT              TO MIO-CONTEXT.
027300     MOVE IN-ROW-TYPE             TO MIO-ROW-TYPE.
027400     MOVE IN-OCCURRENCE-ID        TO MIO-OCCURRENCE-ID.
027500     MOVE IN-COUNTRY              TO MIO-COUNTRY.
027600     MOVE IN-BASIS-OF-RECORD      TO MIO-BASIS-OF-RECORD.
027700     MOVE IN-EVENT-DATE           TO MIO-EVENT-DATE.
027800     MOVE IN-TAXON-ID             TO MIO-TAXON-ID.
027900     MOVE IN-ACC-NAME-USAGE-ID    TO MIO-ACC-NAME-USAGE-ID.
028000 2100-LEER-F.
028100     EXIT.
028200*
028300 2200-HANDLE-RECORD-I.
028400     PERFORM 2300-CALL-UNIQUENESS-I THRU 2300-CALL-UNIQUENESS-F.
028500     PERFORM 2400-CALL-REFERENCE-I THRU 2400-CALL-REFERENCE-F.
028600     PERFORM 2500-CALL-DATE-RULE-I THRU 2500-CALL-DATE-RULE-F.
028700     PERFORM 2600-CALL-VOCAB-RULES-I
028800         THRU 2600-CALL-VOCAB-RULES-F.
028900 2200-HANDLE-RECORD-F.
029000     EXIT.
029100*
029200*    -- OCCURRENCE-ID UNIQUENESS (INSTANCE 1) --
029300 2300-CALL-UNIQUENESS-I.
029400     SET MP-FN-HANDLE-EVAL TO TRUE.
029500     MOVE 1                TO MP-EVAL-INSTANCE-ID.
029600     MOVE 'CORE'            TO MP-EVAL-CONTEXT.
029700     MOVE 'Occurrence'      TO MP-EVAL-ROW-TYPE.
029800     MOVE MIO-OCCURRENCE-ID TO MP-EVAL-VALUE.
029900     CALL 'D42U001' USING MP-CONFIG, MIO, MR.
030000*    -- TAXON-ID UNIQUENESS (INSTANCE 2) --
030100     SET MP-FN-HANDLE-EVAL TO TRUE.
030200     MOVE 2                TO MP-EVAL-INSTANCE-ID.
030300     MOVE 'CORE'            TO MP-EVAL-CONTEXT.
030400     MOVE 'Taxon'           TO MP-EVAL-ROW-TYPE.
030500     MOVE MIO-TAXON-ID      TO MP-EVAL-VALUE.
030600     CALL 'D42U001' USING MP-CONFIG, MIO, MR.
030700 2300-CALL-UNIQUENESS-F.
030800     EXIT.
030900*
031000*    -- ACCEPTED-NAME-USAGE-ID -> TAXON-ID REFERENCE --
031100 2400-CALL-REFERENCE-I.
031200     SET MP-FN-HANDLE-EVAL TO TRUE.
031300     MOVE 1                    TO MP-EVAL-INSTANCE-ID.
031400     MOVE 'CORE'                TO MP-EVAL-CONTEXT.
031500     MOVE 'Taxon'               TO MP-EVAL-ROW-TYPE.
031600     MOVE MIO-ACC-NAME-USAGE-ID TO MP-EVAL-VALUE.
031700     MOVE 'CORE'                TO MP-TO-CONTEXT.
031800     MOVE 'Taxon'               TO MP-TO-ROW-TYPE.
031900     MOVE MIO-TAXON-ID          TO MP-TO-VALUE.
032000     MOVE '|'                   TO MP-DELIMITER.
032100     SET MP-DELIMITER-IS-SET       TO TRUE.
032200     CALL 'D42R001' USING MP-CONFIG, MIO, MR.
032300 2400-CALL-REFERENCE-F.
032400     EXIT.
032500*
032600*    -- EVENT-DATE FORMAT (BLANK ON TAXON ROWS, AUTO-SKIPPED) --
032700 2500-CALL-DATE-RULE-I.
032800     MOVE MIO-EVENT-DATE TO DTV-VALUE.
032900     SET DTV-ALLOW-PARTIAL-DATE      TO TRUE.
033000     SET DTV-ALLOW-MISSING-LEAD-ZERO TO TRUE.
033100     CALL 'D42C001' USING DATE-VALUE-IN, MR.
033200     IF MR-FAILED
033300         MOVE MIO-OCCURRENCE-ID    TO VR-SUBJECT-VALUE
033400         MOVE 'ISODATEEVALUATOR'                                  KEV0154 
033500                                   TO VR-EVALUATOR-KEY
033600         MOVE MIO-CONTEXT          TO VR-CONTEXT
033700         MOVE MIO-ROW-TYPE         TO VR-ROW-TYPE
033800         MOVE 'FIELD_FORMAT'       TO VR-VALIDATION-TYPE
033900         MOVE 'ERROR'              TO VR-SEVERITY
034000         MOVE MR-DESCRIPTION       TO VR-MESSAGE
034100         PERFORM 5000-WRITE-RESULT-I THRU 5000-WRITE-RESULT-F
034200         ADD 1 TO WS-FMT-ERR-CTR
034300     END-IF.
034400 2500-CALL-DATE-RULE-F.
034500     EXIT.
034600*
034700*    -- COUNTRY AND BASIS-OF-RECORD CONTROLLED VOCABULARY --
034800 2600-CALL-VOCAB-RULES-I.
034900     MOVE MIO-COUNTRY  TO VCB-VALUE.
035000     MOVE 'COUNTRY'    TO VCB-FIELD-NAME.
035100     CALL 'D42V001' USING VOCAB-VALUE-IN, CTRY-VOCAB, MR.
035200     IF MR-FAILED
035300         PERFORM 2650-WRITE-VOCAB-ERROR-I
035400             THRU 2650-WRITE-VOCAB-ERROR-F
035500     END-IF.
035600     MOVE MIO-BASIS-OF-RECORD TO VCB-VALUE.
035700     MOVE 'BASIS OF RECORD'   TO VCB-FIELD-NAME.
035800     CALL 'D42V001' USING VOCAB-VALUE-IN, BAS-VOCAB, MR.
035900     IF MR-FAILED
036000         PERFORM 2650-WRITE-VOCAB-ERROR-I
036100             THRU 2650-WRITE-VOCAB-ERROR-F
036200     END-IF.
036300 2600-CALL-VOCAB-RULES-F.
036400     EXIT.
036500*
036600 2650-WRITE-VOCAB-ERROR-I.
036700     MOVE MIO-OCCURRENCE-ID    TO VR-SUBJECT-VALUE
036800     MOVE 'VOCABULARYEVALUATOR'                                   KEV0154 
036900                               TO VR-EVALUATOR-KEY
037000     MOVE MIO-CONTEXT          TO VR-CONTEXT
037100     MOVE MIO-ROW-TYPE         TO VR-ROW-TYPE
037200     MOVE 'FIELD_CONTROLLED_VOCABULARY'
037300                               TO VR-VALIDATION-TYPE
037400     MOVE 'ERROR'              TO VR-SEVERITY
037500     MOVE MR-DESCRIPTION       TO VR-MESSAGE
037600     PERFORM 5000-WRITE-RESULT-I THRU 5000-WRITE-RESULT-F
037700     ADD 1 TO WS-VOC-ERR-CTR.
037800 2650-WRITE-VOCAB-ERROR-F.
037900     EXIT.
038000*
038100*--------------------------------------------------------------
038200*  3000 SERIES - POST-ITERATE DRAIN OF THE STATEFUL EVALUATORS
038300*  DRIVEN OFF THE D42MCSP DISPATCH TABLE SO A NEW INSTANCE ONLY
038400*  NEEDS A NEW TABLE ENTRY, NOT A NEW PARAGRAPH.
038500*--------------------------------------------------------------
038600 3000-POST-ITERATE-I.
038700     PERFORM 3100-DRAIN-ONE-ENTRY-I THRU 3100-DRAIN-ONE-ENTRY-F
038800         VARYING EVAL-DISP-IDX FROM 1 BY 1
038900         UNTIL EVAL-DISP-IDX > 3.
039000 3000-POST-ITERATE-F.
039100     EXIT.
039200*
039300 3100-DRAIN-ONE-ENTRY-I.                                          KEV0147
039400     MOVE EVAL-DISP-INSTANCE(EVAL-DISP-IDX)
039500                               TO MP-EVAL-INSTANCE-ID.
039600     SET MP-FN-POST-ITERATE       TO TRUE.
039700     IF EVAL-DISP-IS-UNIQUENESS(EVAL-DISP-IDX)
039800         CALL 'D42U001' USING MP-CONFIG, MIO, MR
039900     ELSE
040000         CALL 'D42R001' USING MP-CONFIG, MIO, MR
040100     END-IF.
040200 3100-DRAIN-LOOP.
040300     SET MP-FN-NEXT-RESULT TO TRUE.
040400     IF EVAL-DISP-IS-UNIQUENESS(EVAL-DISP-IDX)
040500         CALL 'D42U001' USING MP-CONFIG, MIO, MR
040600     ELSE
040700         CALL 'D42R001' USING MP-CONFIG, MIO, MR
040800     END-IF.
040900     IF MP-NO-MORE-RESULTS
041000         GO TO 3100-DRAIN-ONE-ENTRY-F
041100     END-IF.
041200     MOVE MR-POSITION          TO VR-SUBJECT-VALUE
041300     MOVE EVAL-DISP-KEY-LIT(EVAL-DISP-IDX)
041400                               TO VR-EVALUATOR-KEY
041500     MOVE MP-EVAL-CONTEXT      TO VR-CONTEXT
041600     MOVE MP-EVAL-ROW-TYPE     TO VR-ROW-TYPE
041700     IF EVAL-DISP-IS-UNIQUENESS(EVAL-DISP-IDX)
041800         MOVE 'FIELD_UNIQUENESS' TO VR-VALIDATION-TYPE
041900         ADD 1 TO WS-DUP-ERR-CTR
042000     ELSE
042100         MOVE 'FIELD_REFERENTIAL_INTEGRITY'
042200                                  TO VR-VALIDATION-TYPE
042300         ADD 1 TO WS-REF-ERR-CTR
042400     END-IF.
042500     MOVE 'ERROR'              TO VR-SEVERITY
042600     MOVE MR-DESCRIPTION       TO VR-MESSAGE
042700     PERFORM 5000-WRITE-RESULT-I THRU 5000-WRITE-RESULT-F.
042800     GO TO 3100-DRAIN-LOOP.
042900 3100-DRAIN-ONE-ENTRY-F.
043000     EXIT.
043100*
043200*--------------------------------------------------------------
043300*  5000 SERIES - VALIDATION-RESULT OUTPUT
043400*--------------------------------------------------------------
043500 5000-WRITE-RESULT-I.
043600     MOVE SPACE TO DDOUTVAL-RECORD.
043700     MOVE VR-SUBJECT-VALUE     TO OUT-SUBJECT-VALUE.
043800     MOVE VR-EVALUATOR-KEY     TO OUT-EVALUATOR-KEY.
043900     MOVE VR-CONTEXT           TO OUT-CONTEXT.
044000     MOVE VR-ROW-TYPE          TO OUT-ROW-TYPE.
044100     MOVE VR-VALIDATION-TYPE   TO OUT-VALIDATION-TYPE.
044200     MOVE VR-SEVERITY          TO OUT-SEVERITY.
044300     MOVE VR-MESSAGE           TO OUT-MESSAGE.
044400     WRITE DDOUTVAL-RECORD.
044500 5000-WRITE-RESULT-F.
044600     EXIT.
044700*
044800*--------------------------------------------------------------
044900*  9000 SERIES - RUN-END TOTALS AND CLOSE
045000*--------------------------------------------------------------
045100 9000-SHOW-TOTALS-I.
045200     DISPLAY 'D42M001 - RECORDS READ ......... ' WS-REC-CTR.
045300     DISPLAY 'D42M001 - TOTAL DUPLICATE ERRORS  ' WS-DUP-ERR-CTR.
045400     DISPLAY 'D42M001 - TOTAL REFERENCE ERRORS  ' WS-REF-ERR-CTR.
045500     DISPLAY 'D42M001 - TOTAL DATE-FORMAT ERRORS' WS-FMT-ERR-CTR.
045600     DISPLAY 'D42M001 - TOTAL VOCABULARY ERRORS ' WS-VOC-ERR-CTR.
045700     IF DIG-DEBUG-SW                                              KEV0148
045800         DISPLAY 'D42M001 DEBUG - CONTROL TOTAL STORAGE DUMP '
045900             WS-COUNTERS-DUMP                                     KEV0148
046000     END-IF.
046100 9000-SHOW-TOTALS-F.
046200     EXIT.
046300*
046400 9900-FINAL-I.
046500     CLOSE DDINREC DDCTRVOC DDBASVOC DDOUTVAL.
046600 9900-FINAL-F.
046700     EXIT.
046800*
046900 9990-ABEND.
047000     CLOSE DDINREC DDCTRVOC DDBASVOC DDOUTVAL.
047100     MOVE 16 TO RETURN-CODE.
047200     STOP RUN.
047300
