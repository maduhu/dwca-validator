000100* **++ EVALUATOR CALL PARAMETERS - PASSED BY THE MAIN DRIVER TO
000200*      D42U001 (UNIQUENESS) AND D42R001 (REFERENCE) SO ONE
000300*      COPYBOOK CARRIES BOTH THE CALLING CONVENTION AND EACH
000400*      EVALUATOR'S SET-UP VALUES, SINCE BOTH SUBPROGRAMS ANSWER
000500*      TO THE SAME MP-FUNCTION-CODE PROTOCOL.
000600 01  MP-CONFIG.
000700*    -- ACTION REQUESTED OF THE EVALUATOR ON THIS CALL --
000800     03  MP-FUNCTION-CODE             PIC X(01).
000900         88  MP-FN-INIT                   VALUE 'I'.
001000         88  MP-FN-HANDLE-EVAL            VALUE 'E'.
001100         88  MP-FN-POST-ITERATE           VALUE 'P'.
001200         88  MP-FN-NEXT-RESULT            VALUE 'N'.
001300         88  MP-FN-CLOSE                  VALUE 'C'.
001400     03  MP-EVAL-INSTANCE-ID          PIC 9(01).
001500*    -- "FROM"/EVALUATED FIELD SELECTOR --
001600     03  MP-EVAL-CONTEXT              PIC X(04).
001700     03  MP-EVAL-ROW-TYPE             PIC X(30).
001800     03  MP-EVAL-VALUE                PIC X(20).
001900*    -- "TO"/TARGET KEY SELECTOR (REFERENCE EVALUATOR ONLY) --
002000     03  MP-TO-CONTEXT                PIC X(04).
002100     03  MP-TO-ROW-TYPE               PIC X(30).
002200     03  MP-TO-VALUE                  PIC X(20).
002300*    -- MULTI-VALUE DELIMITER (REFERENCE EVALUATOR ONLY) --
002400     03  MP-DELIMITER                 PIC X(01).
002500     03  MP-DELIMITER-SW              PIC X(01).
002600         88  MP-DELIMITER-IS-SET          VALUE 'Y'.
002700         88  MP-DELIMITER-NOT-SET         VALUE 'N'.
002800*    -- MORE-RESULTS SIGNAL RETURNED ON MP-FN-NEXT-RESULT --
002900     03  MP-MORE-RESULTS-SW           PIC X(01).
003000         88  MP-MORE-RESULTS              VALUE 'Y'.
003100         88  MP-NO-MORE-RESULTS           VALUE 'N'.
003200     03  FILLER                       PIC X(10).
