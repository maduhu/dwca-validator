000100* **++ AREA INPUT PER CONTROLLED-VOCABULARY RULE (WAS TLV-:X:-IN,
000200*      THE RECURSIVE-CALL REPLACING PATTERN DROPPED - NO
000300*      RECURSION).
000400 01  VOCAB-VALUE-IN.
000500     03  VCB-VALUE                    PIC X(40).
000600     03  VCB-FIELD-NAME               PIC X(30).
000700     03  FILLER                       PIC X(10).
