000100* **++ CONTROLLED-VOCABULARY DICTIONARY TABLE - LOADED ONCE AT
000200*      SETUP FROM A ONE-VALUE-PER-LINE DICTIONARY FILE. ONE
000300*      COPY SERVES EACH CONFIGURED VOCABULARY (COUNTRY LIST,
000400*      BASIS-OF-RECORD LIST) UNDER ITS OWN 01-LEVEL NAME.
000500 01  MIO-VOCAB.
000600     03  DICT-TOT                     PIC 9(9) COMP
000700                                       VALUE ZERO.
000800     03  DICT-MAP.
000900         05  DICT-EL OCCURS 0 TO 500 TIMES
001000                     DEPENDING ON DICT-TOT
001100                     INDEXED BY DICT-IDX
001200                     PIC X(40).
