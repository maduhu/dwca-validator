000100* **++ AREA INPUT PER ISO-DATE VALUE RULE (WAS TLV-:X:-IN, THE
000200*      RECURSIVE-CALL REPLACING PATTERN DROPPED - NO RECURSION).
000300 01  DATE-VALUE-IN.
000400     03  DTV-VALUE                    PIC X(10).
000500     03  DTV-ALLOW-PARTIAL            PIC X(01).
000600         88  DTV-ALLOW-PARTIAL-DATE       VALUE 'Y'.
000700     03  DTV-ALLOW-MISSING-ZERO       PIC X(01).
000800         88  DTV-ALLOW-MISSING-LEAD-ZERO  VALUE 'Y'.
000900     03  FILLER                       PIC X(10).
