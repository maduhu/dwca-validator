000100* **++ RULE OUTCOME / VALIDATION-RESULT AREA - MR-RESULT/
000200*      MR-POSITION/MR-DESCRIPTION CARRY A PASSED/FAILED/SKIPPED
000300*      OUTCOME FOR THE PER-VALUE RULES; THE SAME COPYBOOK GIVES
000400*      THE VALIDATION-RESULT ROW LAYOUT FOR THE STATEFUL
000500*      EVALUATORS.
000600 01  MR.
000700     03  MR-RESULT                    PIC 9(02).
000800         88  MR-PASSED                    VALUE 00.
000900         88  MR-FAILED                    VALUE 01.
001000         88  MR-SKIPPED                   VALUE 02.
001100     03  MR-POSITION                  PIC X(20).
001200     03  MR-DESCRIPTION                PIC X(100).
001300*
001400*    -- VALIDATION-RESULT OUTPUT ROW --
001500     03  VR-VALIDATION-RESULT.
001600         05  VR-SUBJECT-VALUE             PIC X(20).
001700         05  VR-EVALUATOR-KEY             PIC X(25).
001800         05  VR-CONTEXT                   PIC X(04).
001900         05  VR-ROW-TYPE                  PIC X(30).
002000         05  VR-VALIDATION-TYPE           PIC X(30).
002100         05  VR-SEVERITY                  PIC X(05).
002200         05  VR-MESSAGE                   PIC X(100).
002300     03  FILLER                       PIC X(10).
