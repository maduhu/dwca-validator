000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. D42R001.
000300 AUTHOR. R L ALAIMO.
000400 INSTALLATION. MI2457 DATA INTEGRITY GROUP.
000500 DATE-WRITTEN. 07/05/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - PROJECT MI2457.
000800**++ D42R001 - REFERENCE EVALUATOR. CALLED ONCE PER RECORD BY
000900*    D42M001 TO COLLECT THE "TO" (TARGET KEY) VALUE AND THE
001000*    DELIMITER-SPLIT "FROM" (REFERENCING) VALUES INTO TWO
001100*    IN-STORAGE TABLES, THEN CALLED AGAIN AFTER THE LAST RECORD
001200*    TO MATCH EVERY COLLECTED "FROM" VALUE AGAINST THE "TO" KEY
001300*    TABLE AND REPORT THE ONES THAT DO NOT RESOLVE. A RECORD
001400*    CAN CONTRIBUTE TO BOTH TABLES ON THE SAME CALL WHEN THE
001500*    CALLER'S FROM AND TO ROW-TYPES ARE THE SAME (E.G. A TAXON
001600*    RECORD REFERENCING ANOTHER TAXON RECORD).
001700*--------------------------------------------------------------
001800*  CHANGE LOG
001900*--------------------------------------------------------------
002000* 07/05/89 RLA  0000  INITIAL WRITE-UP.
002100* 09/28/89 RLA  0017  FROM-VALUE TABLE WAS NOT SKIPPING BLANK
002200*                     SUB-VALUES BETWEEN TWO DELIMITERS.
002300* 12/29/98 PXR  0119  Y2K REVIEW - NO DATE FIELDS IN THIS
002400*                     PROGRAM. NO CHANGE REQUIRED.
002500* 05/06/04 KEV  0147  ADDED MP-FN-NEXT-RESULT DRAIN PROTOCOL SO
002600*                     D42M001 CAN WRITE RESULTS AS THEY ARE
002700*                     FOUND INSTEAD OF THIS PROGRAM BUILDING AN
002800*                     IN-STORAGE LIST OF ITS OWN.
002900* 05/06/04 KEV  0151  ADDED UPSI-0 DEBUG SWITCH - OPERATOR CAN
003000*                     TRACE TABLE TOTALS AND MATCH STATUS
003100*                     WITHOUT A RECOMPILE WHEN CHASING A BAD RUN.
003200*--------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     CLASS DIGITS-VALID IS '0' THRU '9'
003900     UPSI-0 IS DIG-DEBUG-SW.                                      KEV0151 
004000*
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  WS-TO-KEY-TABLE.
004400     03  WS-TO-KEY-TOT                PIC 9(9) COMP VALUE ZERO.
004500     03  WS-TO-KEY-TB.
004600         05  WS-TO-KEY-EL OCCURS 0 TO 5000 TIMES
004700                          DEPENDING ON WS-TO-KEY-TOT
004800                          INDEXED BY WS-TO-KEY-IDX
004900                          PIC X(20).
005000     03  FILLER                       PIC X(04).
005100*
005200 01  WS-FROM-VAL-TABLE.
005300     03  WS-FROM-VAL-TOT              PIC 9(9) COMP VALUE ZERO.
005400     03  WS-FROM-VAL-TB.
005500         05  WS-FROM-VAL-ENTRY OCCURS 0 TO 20000 TIMES
005600                          DEPENDING ON WS-FROM-VAL-TOT
005700                          INDEXED BY WS-FROM-VAL-IDX.
005800             10  WS-FROM-VAL-VALUE        PIC X(20).
005900             10  WS-FROM-VAL-CTX          PIC X(04).
006000             10  WS-FROM-VAL-ROWTYPE      PIC X(30).
006100     03  FILLER                       PIC X(04).
006200*
006300 01  WS-DRAIN-CURSOR                  PIC 9(9) COMP VALUE ZERO.
006400 01  WS-DRAIN-SW                      PIC X(01) VALUE 'N'.
006500     88  WS-IS-DRAINING                   VALUE 'Y'.
006600*
006700 01  WS-SPLIT-WORK.
006800     03  WS-SPLIT-SOURCE               PIC X(20).
006900     03  WS-SPLIT-SOURCE-R REDEFINES WS-SPLIT-SOURCE.
007000         05  WS-SPLIT-SOURCE-CH        PIC X(01) OCCURS 20 TIMES.
007100     03  WS-SPLIT-PIECE                PIC X(20).
007200     03  WS-SPLIT-PIECE-LEN            PIC 9(02) COMP.
007300     03  WS-SPLIT-POS                  PIC 9(02) COMP.
007400     03  FILLER                       PIC X(04).
007500*
007600 01  WS-MATCH-SW                       PIC X(01).
007700     88  WS-MATCH-FOUND                    VALUE 'Y'.
007800     88  WS-MATCH-NOT-FOUND                VALUE 'N'.
007900 01  WS-SUB                            PIC 9(9) COMP.
008000*    -- UPSI-0 DEBUG DUMP OF THE TWO TABLE TOTALS ON POST-ITERATE --
008100 01  WS-DEBUG-COUNTS.
008200     03  WS-DEBUG-TO-TOT              PIC 9(9) COMP VALUE ZERO.
008300     03  WS-DEBUG-FROM-TOT            PIC 9(9) COMP VALUE ZERO.
008400 01  WS-DEBUG-COUNTS-R REDEFINES WS-DEBUG-COUNTS PIC X(08).       KEV0151 
008500*    -- CONSTANT TEXT TABLE FOR THE DEBUG MATCH-STATUS DISPLAY --
008600 01  WS-MATCH-TEXT-VALUES.
008700     03  FILLER                PIC X(08) VALUE 'FOUND   '.
008800     03  FILLER                PIC X(08) VALUE 'NOTFOUND'.
008900 01  WS-MATCH-TEXT-TABLE REDEFINES WS-MATCH-TEXT-VALUES.          KEV0151 
009000     03  WS-MATCH-TEXT         PIC X(08) OCCURS 2 TIMES.
009100*
009200 LINKAGE SECTION.
009300     COPY D42MCP.
009400     COPY D42MIO.
009500     COPY D42MCR.
009600*
009700 PROCEDURE DIVISION USING MP-CONFIG, MIO, MR.
009800*
009900 MAIN-PROGRAM-I.
010000     EVALUATE TRUE
010100         WHEN MP-FN-HANDLE-EVAL
010200             PERFORM 2000-HANDLE-EVAL-I THRU 2000-HANDLE-EVAL-F
010300         WHEN MP-FN-POST-ITERATE
010400             PERFORM 3000-POST-ITERATE-I
010500                 THRU 3000-POST-ITERATE-F
010600         WHEN MP-FN-NEXT-RESULT
010700             PERFORM 3500-NEXT-RESULT-I THRU 3500-NEXT-RESULT-F
010800         WHEN OTHER
010900             CONTINUE
011000     END-EVALUATE.
011100 MAIN-PROGRAM-F.
011200     GOBACK.
011300*
011400*--------------------------------------------------------------
011500*  2000 SERIES - PER-RECORD COLLECTION
011600*--------------------------------------------------------------
011700 2000-HANDLE-EVAL-I.
011800     IF MIO-CONTEXT = MP-TO-CONTEXT
011900         AND MIO-ROW-TYPE = MP-TO-ROW-TYPE
012000         AND MP-TO-VALUE NOT = SPACE
012100         ADD 1 TO WS-TO-KEY-TOT
012200         MOVE MP-TO-VALUE TO WS-TO-KEY-EL(WS-TO-KEY-TOT)
012300     END-IF.
012400     IF MIO-CONTEXT = MP-EVAL-CONTEXT
012500         AND MIO-ROW-TYPE = MP-EVAL-ROW-TYPE
012600         AND MP-EVAL-VALUE NOT = SPACE
012700         PERFORM 2100-SPLIT-FROM-VALUE-I
012800             THRU 2100-SPLIT-FROM-VALUE-F
012900     END-IF.
013000 2000-HANDLE-EVAL-F.
013100     EXIT.
013200*
013300 2100-SPLIT-FROM-VALUE-I.
013400     MOVE MP-EVAL-VALUE TO WS-SPLIT-SOURCE.
013500     MOVE SPACE         TO WS-SPLIT-PIECE.
013600     MOVE ZERO          TO WS-SPLIT-PIECE-LEN.
013700     PERFORM 2150-SPLIT-ONE-CHAR-I THRU 2150-SPLIT-ONE-CHAR-F
013800         VARYING WS-SPLIT-POS FROM 1 BY 1 UNTIL WS-SPLIT-POS > 20.
013900     PERFORM 2190-EMIT-PIECE-I THRU 2190-EMIT-PIECE-F.
014000 2100-SPLIT-FROM-VALUE-F.
014100     EXIT.
014200*
014300 2150-SPLIT-ONE-CHAR-I.
014400     IF (MP-DELIMITER-IS-SET
014500             AND WS-SPLIT-SOURCE-CH(WS-SPLIT-POS) = MP-DELIMITER)
014600         PERFORM 2190-EMIT-PIECE-I THRU 2190-EMIT-PIECE-F
014700         MOVE SPACE TO WS-SPLIT-PIECE
014800         MOVE ZERO  TO WS-SPLIT-PIECE-LEN
014900     ELSE
015000         IF WS-SPLIT-SOURCE-CH(WS-SPLIT-POS) NOT = SPACE
015100             ADD 1 TO WS-SPLIT-PIECE-LEN
015200             MOVE WS-SPLIT-SOURCE-CH(WS-SPLIT-POS)
015300                 TO WS-SPLIT-PIECE(WS-SPLIT-PIECE-LEN:1)
015400         END-IF
015500     END-IF.
015600 2150-SPLIT-ONE-CHAR-F.
015700     EXIT.
015800*
015900 2190-EMIT-PIECE-I.
016000     IF WS-SPLIT-PIECE NOT = SPACE
016100         ADD 1 TO WS-FROM-VAL-TOT
016200         MOVE WS-SPLIT-PIECE TO
016300             WS-FROM-VAL-VALUE(WS-FROM-VAL-TOT)
016400         MOVE MP-EVAL-CONTEXT TO
016500             WS-FROM-VAL-CTX(WS-FROM-VAL-TOT)
016600         MOVE MP-EVAL-ROW-TYPE TO
016700             WS-FROM-VAL-ROWTYPE(WS-FROM-VAL-TOT)
016800     END-IF.
016900 2190-EMIT-PIECE-F.
017000     EXIT.
017100*
017200*--------------------------------------------------------------
017300*  3000 SERIES - PRIME THE POST-ITERATE DRAIN
017400*--------------------------------------------------------------
017500 3000-POST-ITERATE-I.
017600     MOVE ZERO TO WS-DRAIN-CURSOR.
017700     SET WS-IS-DRAINING TO TRUE.
017800     IF DIG-DEBUG-SW                                              KEV0151 
017900         MOVE WS-TO-KEY-TOT   TO WS-DEBUG-TO-TOT
018000         MOVE WS-FROM-VAL-TOT TO WS-DEBUG-FROM-TOT
018100         DISPLAY 'D42R001 DEBUG - TABLE TOTAL DUMP '
018200             WS-DEBUG-COUNTS-R
018300     END-IF.
018400 3000-POST-ITERATE-F.
018500     EXIT.
018600*
018700*--------------------------------------------------------------
018800*  3500 SERIES - ONE UNRESOLVED FROM-VALUE STEP PER CALL
018900*--------------------------------------------------------------
019000 3500-NEXT-RESULT-I.
019100     SET MP-NO-MORE-RESULTS TO TRUE.
019200     IF WS-IS-DRAINING
019300         PERFORM 3600-STEP-CURSOR-I THRU 3600-STEP-CURSOR-F
019400             UNTIL WS-DRAIN-CURSOR > WS-FROM-VAL-TOT
019500                 OR MP-MORE-RESULTS
019600     END-IF.
019700 3500-NEXT-RESULT-F.
019800     EXIT.
019900*
020000 3600-STEP-CURSOR-I.
020100     ADD 1 TO WS-DRAIN-CURSOR.
020200     IF WS-DRAIN-CURSOR > WS-FROM-VAL-TOT
020300         GO TO 3600-STEP-CURSOR-F
020400     END-IF.
020500     PERFORM 3700-SEARCH-TO-KEY-I THRU 3700-SEARCH-TO-KEY-F.
020600     IF DIG-DEBUG-SW                                              KEV0151 
020700         IF WS-MATCH-FOUND
020800             DISPLAY 'D42R001 DEBUG - MATCH STATUS '
020900                 WS-MATCH-TEXT(1)
021000         ELSE
021100             DISPLAY 'D42R001 DEBUG - MATCH STATUS '
021200                 WS-MATCH-TEXT(2)
021300         END-IF
021400     END-IF.
021500     IF WS-MATCH-NOT-FOUND
021600         MOVE WS-FROM-VAL-VALUE(WS-DRAIN-CURSOR) TO MR-POSITION
021700         STRING 'VALUE "' DELIMITED BY SIZE
021800             WS-FROM-VAL-VALUE(WS-DRAIN-CURSOR)
021900                 DELIMITED BY SPACE
022000             '" DOES NOT RESOLVE TO A KNOWN KEY'
022100                 DELIMITED BY SIZE
022200             INTO MR-DESCRIPTION
022300         MOVE WS-FROM-VAL-CTX(WS-DRAIN-CURSOR) TO MP-EVAL-CONTEXT
022400         MOVE WS-FROM-VAL-ROWTYPE(WS-DRAIN-CURSOR)
022500             TO MP-EVAL-ROW-TYPE
022600         SET MP-MORE-RESULTS TO TRUE
022700     END-IF.
022800 3600-STEP-CURSOR-F.
022900     EXIT.
023000*
023100 3700-SEARCH-TO-KEY-I.
023200     SET WS-MATCH-NOT-FOUND TO TRUE.
023300     IF WS-TO-KEY-TOT = ZERO
023400         GO TO 3700-SEARCH-TO-KEY-F
023500     END-IF.
023600     PERFORM 3750-COMPARE-ONE-KEY-I THRU 3750-COMPARE-ONE-KEY-F
023700         VARYING WS-SUB FROM 1 BY 1
023800         UNTIL WS-SUB > WS-TO-KEY-TOT OR WS-MATCH-FOUND.
023900 3700-SEARCH-TO-KEY-F.
024000     EXIT.
024100*
024200 3750-COMPARE-ONE-KEY-I.
024300     IF WS-FROM-VAL-VALUE(WS-DRAIN-CURSOR) = WS-TO-KEY-EL(WS-SUB)
024400         SET WS-MATCH-FOUND TO TRUE
024500     END-IF.
024600 3750-COMPARE-ONE-KEY-F.
024700     EXIT.
024800
