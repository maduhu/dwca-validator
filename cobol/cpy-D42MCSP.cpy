000100* **++ EVALUATOR DISPATCH TABLE - A FILLER/REDEFINES CONSTANT
000200*      TABLE NAMING EACH STATEFUL EVALUATOR INSTANCE THE MAIN
000300*      DRIVER MUST POST-ITERATE AND DRAIN, IN THE ORDER THE
000400*      CONTROL TOTALS ARE TO BE SHOWN.
000500 01  EVALUATOR-DISPATCH-VALUES.
000600     03  FILLER  PIC X(27) VALUE 'U1UNIQUENESSEVALUATOR      '.
000700     03  FILLER  PIC X(27) VALUE 'U2UNIQUENESSEVALUATOR      '.
000800     03  FILLER  PIC X(27) VALUE 'R1REFERENCEEVALUATOR       '.
000900 01  EVALUATOR-DISPATCH-TABLE REDEFINES
001000                                EVALUATOR-DISPATCH-VALUES.
001100     03  EVAL-DISP-ENTRY OCCURS 3 TIMES
001200                         INDEXED BY EVAL-DISP-IDX.
001300         05  EVAL-DISP-KIND               PIC X(01).
001400             88  EVAL-DISP-IS-UNIQUENESS       VALUE 'U'.
001500             88  EVAL-DISP-IS-REFERENCE        VALUE 'R'.
001600         05  EVAL-DISP-INSTANCE           PIC 9(01).
001700         05  EVAL-DISP-KEY-LIT            PIC X(25).
