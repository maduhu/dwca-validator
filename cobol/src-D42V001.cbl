000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. D42V001.
000300 AUTHOR. C D MASTERS.
000400 INSTALLATION. MI2457 DATA INTEGRITY GROUP.
000500 DATE-WRITTEN. 07/25/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - PROJECT MI2457.
000800**++ D42V001 - CONTROLLED VOCABULARY EVALUATION RULE. CHECKS A
000900*    SINGLE FIELD VALUE FOR AN EXACT, CASE-SENSITIVE MATCH
001000*    AGAINST A DICTIONARY TABLE LOADED ONCE BY D42M001 AND
001100*    PASSED IN BY REFERENCE (COUNTRY LIST OR BASIS-OF-RECORD
001200*    LIST). A BLANK INPUT IS ALWAYS SKIPPED, NEVER FAILED.
001300*    NO RECURSION - A SINGLE VOCABULARY LOOKUP HAS NO
001400*    SELF-SIMILAR SUBSTRUCTURE TO RECURSE OVER, SO THE ENTIRE
001500*    SEARCH IS ONE PERFORM VARYING OVER THE DICTIONARY TABLE.
001600*--------------------------------------------------------------
001700*  CHANGE LOG
001800*--------------------------------------------------------------
001900* 07/25/89 CDM  0000  INITIAL WRITE-UP.
002000* 11/05/91 CDM  0058  DICTIONARY NOW LOADED SORTED BY THE
002100*                     UPSTREAM JOB - LINEAR SCAN LEFT AS IS,
002200*                     TABLE SIZE DOES NOT WARRANT A BINARY
002300*                     SEARCH AT THIS VOLUME.
002400* 12/29/98 PXR  0119  Y2K REVIEW - NO DATE FIELDS IN THIS
002500*                     PROGRAM. NO CHANGE REQUIRED.
002600* 05/06/04 KEV  0149  ADDED UPSI-0 DEBUG SWITCH AND A HALVES-VIEW
002700*                     TRACE DISPLAY - OPERATOR CAN CONFIRM WHICH
002800*                     DICTIONARY VALUE FAILED WITHOUT A DUMP.
002900*--------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-370.
003300 OBJECT-COMPUTER. IBM-370.
003400 SPECIAL-NAMES.
003500     CLASS UPPER-VALID IS 'A' THRU 'Z'
003600     UPSI-0 IS DIG-DEBUG-SW.                                      KEV0149
003700*
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000 01  WS-SUB                           PIC 9(9) COMP.
004100 01  WS-MATCH-SW                      PIC X(01).
004200     88  WS-MATCH-FOUND                   VALUE 'Y'.
004300     88  WS-MATCH-NOT-FOUND               VALUE 'N'.
004400*
004500*    -- DIAGNOSTIC DUMP AREAS - LIVE UNDER UPSI-0 ONLY --
004600 01  WS-DIAG-VALUE                    PIC X(40).
004700 01  WS-DIAG-VALUE-HALVES REDEFINES WS-DIAG-VALUE.                KEV0149
004800     03  WS-DIAG-VALUE-H1              PIC X(20).
004900     03  WS-DIAG-VALUE-H2              PIC X(20).
005000 01  WS-TRACE-AREA.
005100     03  WS-TRACE-FIELD-NAME           PIC X(30).
005200     03  WS-TRACE-DICT-TOT             PIC X(09).
005300 01  WS-TRACE-AREA-R REDEFINES WS-TRACE-AREA
005400                                    PIC X(39).
005500 01  WS-DEBUG-COUNTERS.
005600     03  WS-DEBUG-SUB                  PIC 9(9) COMP.
005700 01  WS-DEBUG-COUNTERS-R REDEFINES WS-DEBUG-COUNTERS
005800                                    PIC X(04).
005900*
006000 LINKAGE SECTION.
006100     COPY D42V001I.
006200     COPY D42MCFMT.
006300     COPY D42MCR.
006400*
006500 PROCEDURE DIVISION USING VOCAB-VALUE-IN, MIO-VOCAB, MR.
006600*
006700 MAIN-PROGRAM-I.
006800     PERFORM 1000-EVALUATE-I THRU 1000-EVALUATE-F.
006900 MAIN-PROGRAM-F.
007000     GOBACK.
007100*
007200*--------------------------------------------------------------
007300*  1000 SERIES - EXACT-MATCH VOCABULARY SEARCH
007400*--------------------------------------------------------------
007500 1000-EVALUATE-I.
007600     SET MR-PASSED TO TRUE.
007700     MOVE SPACE TO MR-DESCRIPTION.
007800     MOVE SPACE TO MR-POSITION.
007900     IF VCB-VALUE = SPACE
008000         SET MR-SKIPPED TO TRUE
008100         GO TO 1000-EVALUATE-F
008200     END-IF.
008300     SET WS-MATCH-NOT-FOUND TO TRUE.
008400     IF DICT-TOT = ZERO
008500         GO TO 1000-EVALUATE-NOTFOUND
008600     END-IF.
008700     PERFORM 1100-SEARCH-ENTRY-I THRU 1100-SEARCH-ENTRY-F
008800         VARYING WS-SUB FROM 1 BY 1
008900         UNTIL WS-SUB > DICT-TOT OR WS-MATCH-FOUND.
009000     IF DIG-DEBUG-SW
009100         PERFORM 9900-DEBUG-DUMP-I THRU 9900-DEBUG-DUMP-F
009200     END-IF.
009300     IF WS-MATCH-FOUND
009400         GO TO 1000-EVALUATE-F
009500     END-IF.
009600 1000-EVALUATE-NOTFOUND.
009700     SET MR-FAILED TO TRUE.
009800     MOVE VCB-VALUE TO MR-POSITION.
009900     STRING VCB-FIELD-NAME DELIMITED BY SPACE
010000         ' VALUE "' DELIMITED BY SIZE
010100         VCB-VALUE DELIMITED BY SPACE
010200         '" IS NOT IN THE CONTROLLED VOCABULARY'
010300             DELIMITED BY SIZE
010400         INTO MR-DESCRIPTION.
010500 1000-EVALUATE-F.
010600     EXIT.
010700*
010800 1100-SEARCH-ENTRY-I.
010900     IF VCB-VALUE = DICT-EL(WS-SUB)
011000         SET WS-MATCH-FOUND TO TRUE
011100     END-IF.
011200 1100-SEARCH-ENTRY-F.
011300     EXIT.
011400*
011500*--------------------------------------------------------------
011600*  9900 SERIES - UPSI-0 OPERATOR-REQUESTED TRACE
011700*--------------------------------------------------------------
011800 9900-DEBUG-DUMP-I.                                               KEV0149
011900     MOVE VCB-VALUE       TO WS-DIAG-VALUE.
012000     MOVE VCB-FIELD-NAME  TO WS-TRACE-FIELD-NAME.
012100     MOVE DICT-TOT        TO WS-DEBUG-SUB.
012200     DISPLAY 'D42V001 DEBUG - FIELD=' WS-DIAG-VALUE-H1
012300         ' TESTED=' WS-TRACE-FIELD-NAME.
012400 9900-DEBUG-DUMP-F.
012500     EXIT.
012600
